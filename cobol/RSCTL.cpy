000100******************************************************************
000200*    MIDLAND EXPOSITION DATA CENTER
000300*    COPYRIGHT (C) 1996 MIDLAND EXPOSITION DATA CENTER
000400*    ALL RIGHTS RESERVED - UNPUBLISHED WORK
000500*
000600* #ident "@(#) rsblib/RSCTL.cbl  $Revision: 1.1 $"
000700*
000800*    RECORD LAYOUT  -  RS-LIST TRADE-ID CONTROL RECORD
000900*                      (RSCTL-FILE - SINGLE RECORD)
001000*
001100*    HOLDS THE LAST TRADE-ID ASSIGNED TO A POSTED RANK-PURCHASE
001200*    TRADE.  RSBUY READS, INCREMENTS AND REWRITES THIS RECORD
001300*    EACH TIME A TRADE IS SUCCESSFULLY POSTED SO RST-TRADE-ID
001400*    REMAINS UNIQUE ACROSS RUNS.
001500*
001600*    MAINTENANCE HISTORY
001700*    96/08/27 DMH  INITIAL LAYOUT (RANK-BUY PROJECT)
001800*    98/09/21 KTW  Y2K - ADDED CCYY/MM/DD REDEFINES FOR THE
001900*                  CONTROL-RECORD RECONCILIATION REPORT
002000******************************************************************
002100 01  RSCTL-RECORD.
002200     05  RSC-CTL-KEY                 PIC X(08) VALUE "TRADECTL".
002300     05  RSC-LAST-TRADE-ID           PIC 9(09).
002400     05  RSC-LAST-UPDATE-DATE        PIC 9(08).
002500     05  RSC-LAST-UPDATE-DATE-R REDEFINES RSC-LAST-UPDATE-DATE.
002600         10  RSC-UPD-CCYY            PIC 9(04).
002700         10  RSC-UPD-MM              PIC 9(02).
002800         10  RSC-UPD-DD              PIC 9(02).
002900     05  FILLER                      PIC X(30).
