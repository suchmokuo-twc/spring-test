000100******************************************************************
000200*    MIDLAND EXPOSITION DATA CENTER
000300*    COPYRIGHT (C) 1987 MIDLAND EXPOSITION DATA CENTER
000400*    ALL RIGHTS RESERVED - UNPUBLISHED WORK
000500*
000600* #ident "@(#) rsbbat/RSLIST.cbl  $Revision: 2.3 $"
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.  RSLIST.
001000 AUTHOR.  R J LARKSPUR.
001100 INSTALLATION.  MIDLAND EXPOSITION DATA CENTER.
001200 DATE-WRITTEN.  04/09/87.
001300 DATE-COMPILED.
001400 SECURITY.  UNPUBLISHED WORK - INTERNAL USE ONLY.
001500******************************************************************
001600*    RSLIST  -  RS-LIST RANKED-EVENT REPORT
001700*
001800*    LAST STEP OF THE NIGHTLY BALLOT-POSTING CYCLE.  BUILDS THE
001900*    FINAL RANKED EVENT LIST BY MERGING THE VOTE-DRIVEN ORDER
002000*    (RSEVENT-FILE, DESCENDING EVENT-VOTE-NUM) WITH PURCHASED
002100*    RANK OVERRIDES (TRADE-FILE, HIGHEST AMOUNT PER RANK SLOT).
002200*    RUN AFTER RSVOTE AND RSBUY HAVE BOTH POSTED.
002300*
002400*    CHANGE LOG
002500*    87/04/09 RJL  000000  INITIAL WRITE - STRAIGHT VOTE-COUNT
002600*                          DESCENDING REPORT, NO RANK-BUY YET
002700*    89/11/14 RJL  000118  SWITCHED SORT TO STABLE SELECTION -
002800*                          PRIOR BUBBLE SORT REORDERED TIES
002900*    96/09/30 DMH  000000  ADDED RANK-BUY OVERRIDE MERGE LOGIC
003000*                          (RANK-BUY PROJECT, RUNS WITH RSBUY)
003100*    97/05/03 DMH  970188  FIRST-SEEN-WINS TIE RULE ON EQUAL
003200*                          TRADE AMOUNTS FOR THE SAME RANK
003300*    98/09/21 KTW  980310  Y2K - NO DATE FIELDS CARRIED ON THE
003400*                          REPORT LINE, LAYOUT UNCHANGED
003500*    99/06/11 KTW  990203  ADDED LEFTOVER-EVENT BACKFILL PASS -
003600*                          OVERRIDES THAT POINTED AT AN EVENT
003700*                          ALREADY DUE BY VOTE ORDER COULD LEAVE
003800*                          A HOLE IN THE MIDDLE OF THE REPORT
003900*    02/10/02 DMH  020511  ADDED TOTAL EVENTS TRAILER LINE
004000*    04/02/18 TRW  040219  PLACE-OVERRIDE-EVENT COULD PLACE AN
004100*                          EVENT A SECOND TIME (TWO RANKS
004200*                          OVERRIDDEN TO THE SAME EVENT, OR AN
004300*                          OVERRIDE TARGET ALREADY DUE BY VOTE
004400*                          ORDER), SILENTLY DROPPING A DIFFERENT
004500*                          EVENT FROM THE REPORT - NOW GUARDED
004600*                          ON ET-PLACED-SW (REQ 04-0219)
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  NCR-V8650.
005100 OBJECT-COMPUTER.  NCR-V8650.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT RSEVENT-FILE ASSIGN TO RSEVENT
005800         ORGANIZATION IS INDEXED
005900         ACCESS MODE IS DYNAMIC
006000         RECORD KEY IS RSE-EVENT-ID
006100         FILE STATUS IS FILE-STATUS-EVENT.
006200*
006300     SELECT TRADE-FILE ASSIGN TO TRADELDG
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS FILE-STATUS-TRADE.
006600*
006700     SELECT RANK-REPORT-FILE ASSIGN TO RANKRPT
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS FILE-STATUS-RPT.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400*    RSEVENT-FILE - EVENT LEDGER MASTER, SEE RSEVENT.CBL
007500 FD  RSEVENT-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 233 CHARACTERS.
007800     COPY RSEVENT.
007900*
008000*    TRADE-FILE - RANK-PURCHASE TRADE LEDGER, SEE RSTRADL.CBL
008100 FD  TRADE-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 77 CHARACTERS.
008400     COPY RSTRADL.
008500*
008600 FD  RANK-REPORT-FILE
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 65 CHARACTERS.
008900 01  RANK-REPORT-LINE.
009000     05  RRL-RANK                    PIC 9(04).
009100     05  FILLER                      PIC X(01) VALUE SPACE.
009200     05  RRL-EVENT-ID                PIC 9(09).
009300     05  FILLER                      PIC X(01) VALUE SPACE.
009400     05  RRL-EVENT-NAME              PIC X(30).
009500     05  FILLER                      PIC X(01) VALUE SPACE.
009600     05  RRL-EVENT-VOTE-NUM          PIC 9(09).
009700     05  FILLER                      PIC X(10).
009800 01  RANK-REPORT-TRAILER REDEFINES RANK-REPORT-LINE.
009900     05  RRT-LITERAL                 PIC X(13)
010000                                      VALUE "TOTAL EVENTS ".
010100     05  RRT-COUNT                   PIC ZZZZZZZZ9.
010200     05  FILLER                      PIC X(43).
010300*
010400 WORKING-STORAGE SECTION.
010500******************************************************************
010600* FILE STATUS GROUPS
010700******************************************************************
010800 01  FILE-STATUS-EVENT.
010900     05  STATUS-1-EVENT              PIC X.
011000     05  STATUS-2-EVENT               PIC X.
011100     05  FILLER                       PIC X(02).
011200 01  FILE-STATUS-TRADE.
011300     05  STATUS-1-TRADE              PIC X.
011400     05  STATUS-2-TRADE               PIC X.
011500     05  FILLER                       PIC X(02).
011600 01  FILE-STATUS-RPT.
011700     05  STATUS-1-RPT                PIC X.
011800     05  STATUS-2-RPT                 PIC X.
011900     05  FILLER                       PIC X(02).
012000******************************************************************
012100* SWITCHES
012200******************************************************************
012300 77  EVENT-EOF-SW                 PIC X VALUE "N".
012400     88  EVENT-EOF                     VALUE "Y".
012500 77  TRADE-EOF-SW                 PIC X VALUE "N".
012600     88  TRADE-EOF                     VALUE "Y".
012700******************************************************************
012800* INSTALLATION TABLE LIMITS
012900******************************************************************
013000 77  MAX-EVENTS                   PIC S9(4) COMP-5 VALUE 2000.
013100 77  MAX-OVERRIDES                PIC S9(4) COMP-5 VALUE 2000.
013200******************************************************************
013300* EVENT-TABLE  -  ONE ENTRY PER RSEVENT-FILE RECORD, LOADED IN
013400* MASTER-FILE ORDER.  SORT-ORDER-TABLE HOLDS THE SAME ENTRIES
013500* RE-SEQUENCED DESCENDING BY VOTE COUNT, STABLE ON TIES.
013600******************************************************************
013700 01  EVENT-TABLE.
013800     05  EVENT-ENTRY OCCURS 2000 TIMES.
013900         10  ET-EVENT-ID             PIC 9(09).
014000         10  ET-EVENT-NAME           PIC X(128).
014100         10  ET-EVENT-VOTE-NUM       PIC 9(09).
014200         10  ET-PLACED-SW            PIC X.
014300             88  ET-PLACED               VALUE "Y".
014400         10  FILLER                  PIC X(04).
014500*
014600 01  SORT-ORDER-TABLE.
014700     05  SO-ENTRY OCCURS 2000 TIMES.
014800         10  SO-ORIG-INDEX           PIC S9(04) COMP-5.
014900         10  SO-USED-SW              PIC X.
015000             88  SO-USED                 VALUE "Y".
015100         10  FILLER                  PIC X(04).
015200******************************************************************
015300* OVERRIDE-TABLE  -  ONE ENTRY PER DISTINCT RANK SEEN ON THE
015400* TRADE LEDGER, CARRYING ONLY THE WINNING (HIGHEST-AMOUNT,
015500* FIRST-SEEN-ON-TIE) TRADE FOR THAT RANK.
015600******************************************************************
015700 01  OVERRIDE-TABLE.
015800     05  OVR-ENTRY OCCURS 2000 TIMES.
015900         10  OVR-RANK                PIC 9(04).
016000         10  OVR-EVENT-ID            PIC 9(09).
016100         10  OVR-AMOUNT              PIC 9(09).
016200         10  FILLER                  PIC X(04).
016300******************************************************************
016400* OUTPUT-TABLE  -  FINAL RANK ORDER, POSITION 1 THRU EVENT-
016500* COUNT.  FILLED BY MERGE-OVERRIDES-AND-VOTES, BACKFILLED BY
016600* APPEND-LEFTOVER-EVENTS, THEN PRINTED BY WRITE-RANK-REPORT.
016700******************************************************************
016800 01  OUTPUT-TABLE.
016900     05  OUT-ENTRY OCCURS 2000 TIMES.
017000         10  OUT-EVENT-ID            PIC 9(09).
017100         10  OUT-EVENT-NAME          PIC X(128).
017200         10  OUT-EVENT-VOTE-NUM      PIC 9(09).
017300         10  OUT-FILLED-SW           PIC X.
017400             88  OUT-FILLED               VALUE "Y".
017500         10  FILLER                  PIC X(04).
017600******************************************************************
017700* SUBSCRIPTS, COUNTERS AND WORKING FIELDS
017800******************************************************************
017900 77  EVENT-COUNT                  PIC S9(04) COMP-5 VALUE ZERO.
018000 77  OVERRIDE-COUNT               PIC S9(04) COMP-5 VALUE ZERO.
018100 77  I                            PIC S9(04) COMP-5.
018200 77  J                            PIC S9(04) COMP-5.
018300 77  P                            PIC S9(04) COMP-5.
018400 77  CURSOR                       PIC S9(04) COMP-5.
018500 77  LEFTOVER-IX                  PIC S9(04) COMP-5.
018600 77  BEST-IX                      PIC S9(04) COMP-5.
018700 77  BEST-VOTES                   PIC S9(09) COMP-5.
018800 77  FOUND-OVR-IX                 PIC S9(04) COMP-5.
018900 77  FOUND-EVT-IX                 PIC S9(04) COMP-5.
019000 77  SEARCH-EVENT-ID              PIC 9(09).
019100******************************************************************
019200* RUN-NARRATIVE MESSAGE AREAS (HOUSE LOGMSG STYLE)
019300******************************************************************
019400 01  LOGMSG.
019500     05  FILLER                      PIC X(10) VALUE "RSLIST  =>".
019600     05  LOGMSG-TEXT                 PIC X(50).
019700 01  LOGMSG-ERR.
019800     05  FILLER                      PIC X(13)
019900                                   VALUE "RSLIST ERR =>".
020000     05  LOG-ERR-ROUTINE             PIC X(10).
020100     05  FILLER                      PIC X(21)
020200                                   VALUE " FAILED: STATUS    = ".
020300     05  LOG-ERR-STATUS              PIC X(02).
020400*
020500 PROCEDURE DIVISION.
020600*
020700 START-RSLIST.
020800     MOVE "Started" TO LOGMSG-TEXT.
020900     DISPLAY LOGMSG.
021000     PERFORM LOAD-EVENT-TABLE THRU LOAD-EVENT-TABLE-EXIT.
021100     PERFORM SORT-EVENT-TABLE-BY-VOTES.
021200     PERFORM LOAD-OVERRIDE-TABLE THRU LOAD-OVERRIDE-TABLE-EXIT.
021300     PERFORM MERGE-OVERRIDES-AND-VOTES.
021400     PERFORM APPEND-LEFTOVER-EVENTS.
021500     PERFORM WRITE-RANK-REPORT.
021600     MOVE "Ended" TO LOGMSG-TEXT.
021700     DISPLAY LOGMSG.
021800     STOP RUN.
021900******************************************************************
022000* LOAD-EVENT-TABLE  -  READS RSEVENT-FILE IN FULL, KEY SEQUENCE.
022100* THIS IS THE BASE ORDER THE STABLE VOTE SORT PRESERVES ON TIES.
022200******************************************************************
022300 LOAD-EVENT-TABLE.
022400     MOVE ZERO TO EVENT-COUNT.
022500     OPEN INPUT RSEVENT-FILE.
022600     MOVE LOW-VALUES TO RSE-EVENT-ID.
022700     START RSEVENT-FILE KEY IS NOT LESS THAN RSE-EVENT-ID
022800         INVALID KEY MOVE "Y" TO EVENT-EOF-SW.
022900     IF EVENT-EOF
023000         GO TO LOAD-EVENT-TABLE-EXIT.
023100     PERFORM READ-NEXT-EVENT-RECORD.
023200     PERFORM LOAD-ONE-EVENT-ENTRY
023300         UNTIL EVENT-EOF.
023400 LOAD-EVENT-TABLE-EXIT.
023500     CLOSE RSEVENT-FILE.
023600*
023700 READ-NEXT-EVENT-RECORD.
023800     READ RSEVENT-FILE NEXT RECORD
023900         AT END MOVE "Y" TO EVENT-EOF-SW.
024000*
024100 LOAD-ONE-EVENT-ENTRY.
024200     IF EVENT-COUNT NOT < MAX-EVENTS
024300         DISPLAY "RSLIST - EVENT TABLE FULL - RUN ABENDED"
024400         STOP RUN "RSLIST - EVENT TABLE FULL".
024500     ADD 1 TO EVENT-COUNT.
024600     MOVE RSE-EVENT-ID TO ET-EVENT-ID (EVENT-COUNT).
024700     MOVE RSE-EVENT-NAME TO ET-EVENT-NAME (EVENT-COUNT).
024800     MOVE RSE-EVENT-VOTE-NUM
024900         TO ET-EVENT-VOTE-NUM (EVENT-COUNT).
025000     MOVE "N" TO ET-PLACED-SW (EVENT-COUNT).
025100     PERFORM READ-NEXT-EVENT-RECORD.
025200******************************************************************
025300* SORT-EVENT-TABLE-BY-VOTES  -  STABLE SELECTION SORT, DESCENDING
025400* ON ET-EVENT-VOTE-NUM.  ON A TIE THE ENTRY WITH THE SMALLER
025500* ORIGINAL INDEX IS ALWAYS CHOSEN FIRST, WHICH IS WHAT KEEPS
025600* THE SORT STABLE WITHOUT AN UNSTABLE EXCHANGE SORT.
025700******************************************************************
025800 SORT-EVENT-TABLE-BY-VOTES.                                       CR000118
025900     MOVE 1 TO I.
026000     PERFORM CLEAR-ONE-USED-SWITCH
026100         UNTIL I > EVENT-COUNT.
026200     MOVE 1 TO P.
026300     PERFORM PICK-NEXT-SORT-ENTRY
026400         UNTIL P > EVENT-COUNT.
026500*
026600 CLEAR-ONE-USED-SWITCH.
026700     MOVE "N" TO SO-USED-SW (I).
026800     ADD 1 TO I.
026900*
027000 PICK-NEXT-SORT-ENTRY.
027100     MOVE ZERO TO BEST-IX.
027200     MOVE -1 TO BEST-VOTES.
027300     MOVE 1 TO I.
027400     PERFORM CHECK-ONE-SORT-CANDIDATE
027500         UNTIL I > EVENT-COUNT.
027600     MOVE "Y" TO SO-USED-SW (BEST-IX).
027700     MOVE BEST-IX TO SO-ORIG-INDEX (P).
027800     ADD 1 TO P.
027900*
028000 CHECK-ONE-SORT-CANDIDATE.
028100     IF SO-USED-SW (I) = "N"
028200         IF ET-EVENT-VOTE-NUM (I) > BEST-VOTES
028300             MOVE ET-EVENT-VOTE-NUM (I) TO BEST-VOTES
028400             MOVE I TO BEST-IX.
028500     ADD 1 TO I.
028600******************************************************************
028700* LOAD-OVERRIDE-TABLE  -  FULL SCAN OF THE TRADE LEDGER.  KEEPS
028800* ONLY THE HIGHEST-AMOUNT TRADE SEEN SO FAR FOR EACH RANK; A
028900* LATER RECORD REPLACES THE KEPT ONE ONLY IF STRICTLY GREATER.
029000******************************************************************
029100 LOAD-OVERRIDE-TABLE.                                             RANKBUY1
029200     MOVE ZERO TO OVERRIDE-COUNT.
029300     OPEN INPUT TRADE-FILE.
029400     PERFORM READ-NEXT-TRADE-RECORD.
029500     PERFORM LOAD-ONE-OVERRIDE-ENTRY
029600         UNTIL TRADE-EOF.
029700 LOAD-OVERRIDE-TABLE-EXIT.
029800     CLOSE TRADE-FILE.
029900*
030000 READ-NEXT-TRADE-RECORD.
030100     READ TRADE-FILE
030200         AT END MOVE "Y" TO TRADE-EOF-SW.
030300*
030400 LOAD-ONE-OVERRIDE-ENTRY.                                         CR970188
030500     PERFORM FIND-OVERRIDE-ENTRY-FOR-RANK.
030600     IF FOUND-OVR-IX = ZERO
030700         IF OVERRIDE-COUNT NOT < MAX-OVERRIDES
030800             DISPLAY "RSLIST - OVERRIDE TABLE FULL - RUN ABENDED"
030900             STOP RUN "RSLIST - OVERRIDE TABLE FULL"
031000         ELSE
031100             ADD 1 TO OVERRIDE-COUNT
031200             MOVE RST-TRADE-RANK TO OVR-RANK (OVERRIDE-COUNT)
031300             MOVE RST-TRADE-EVENT-ID
031400                 TO OVR-EVENT-ID (OVERRIDE-COUNT)
031500             MOVE RST-TRADE-AMOUNT
031600                 TO OVR-AMOUNT (OVERRIDE-COUNT)
031700     ELSE
031800         IF RST-TRADE-AMOUNT > OVR-AMOUNT (FOUND-OVR-IX)
031900             MOVE RST-TRADE-EVENT-ID
032000                 TO OVR-EVENT-ID (FOUND-OVR-IX)
032100             MOVE RST-TRADE-AMOUNT
032200                 TO OVR-AMOUNT (FOUND-OVR-IX).
032300     PERFORM READ-NEXT-TRADE-RECORD.
032400*
032500 FIND-OVERRIDE-ENTRY-FOR-RANK.
032600     MOVE ZERO TO FOUND-OVR-IX.
032700     MOVE 1 TO J.
032800     PERFORM CHECK-ONE-OVERRIDE-FOR-RANK
032900         UNTIL J > OVERRIDE-COUNT.
033000*
033100 CHECK-ONE-OVERRIDE-FOR-RANK.
033200     IF OVR-RANK (J) = RST-TRADE-RANK
033300         MOVE J TO FOUND-OVR-IX.
033400     ADD 1 TO J.
033500******************************************************************
033600* MERGE-OVERRIDES-AND-VOTES  -  POSITION-BY-POSITION PASS OVER
033700* 1 THRU EVENT-COUNT.  AN OVERRIDE FOR THE POSITION WINS;
033800* OTHERWISE THE NEXT NOT-YET-PLACED EVENT IS TAKEN OFF THE
033900* VOTE-SORTED CURSOR, WHICH ONLY EVER MOVES FORWARD.
034000******************************************************************
034100 MERGE-OVERRIDES-AND-VOTES.                                       RANKBUY2
034200     MOVE 1 TO CURSOR.
034300     MOVE 1 TO P.
034400     PERFORM MERGE-ONE-POSITION
034500         UNTIL P > EVENT-COUNT.
034600*
034700 MERGE-ONE-POSITION.
034800     MOVE "N" TO OUT-FILLED-SW (P).
034900     PERFORM FIND-OVERRIDE-ENTRY-FOR-POSITION.
035000     IF FOUND-OVR-IX NOT = ZERO
035100         PERFORM PLACE-OVERRIDE-EVENT
035200     ELSE
035300         PERFORM PLACE-NEXT-VOTE-SORTED-EVENT.
035400     ADD 1 TO P.
035500*
035600 FIND-OVERRIDE-ENTRY-FOR-POSITION.
035700     MOVE ZERO TO FOUND-OVR-IX.
035800     MOVE 1 TO J.
035900     PERFORM CHECK-ONE-OVERRIDE-FOR-POSITION
036000         UNTIL J > OVERRIDE-COUNT.
036100*
036200 CHECK-ONE-OVERRIDE-FOR-POSITION.
036300     IF OVR-RANK (J) = P
036400         MOVE J TO FOUND-OVR-IX.
036500     ADD 1 TO J.
036600*
036700 PLACE-OVERRIDE-EVENT.
036800     MOVE OVR-EVENT-ID (FOUND-OVR-IX) TO SEARCH-EVENT-ID.
036900     PERFORM FIND-EVENT-BY-ID.
037000     IF FOUND-EVT-IX NOT = ZERO
037100         AND NOT ET-PLACED (FOUND-EVT-IX)
037200         MOVE ET-EVENT-ID (FOUND-EVT-IX)
037300             TO OUT-EVENT-ID (P)
037400         MOVE ET-EVENT-NAME (FOUND-EVT-IX)
037500             TO OUT-EVENT-NAME (P)
037600         MOVE ET-EVENT-VOTE-NUM (FOUND-EVT-IX)
037700             TO OUT-EVENT-VOTE-NUM (P)
037800         MOVE "Y" TO OUT-FILLED-SW (P)
037900         MOVE "Y" TO ET-PLACED-SW (FOUND-EVT-IX).
038000*    IF THE OVERRIDE'S EVENT WAS ALREADY PLACED BY AN EARLIER
038100*    POSITION (A DUPLICATE OVERRIDE TARGET, OR AN EVENT THE
038200*    VOTE-SORTED CURSOR ALREADY PLACED), POSITION P IS LEFT
038300*    UNFILLED HERE AND PICKED UP BY APPEND-LEFTOVER-EVENTS.
038400*
038500 FIND-EVENT-BY-ID.
038600     MOVE ZERO TO FOUND-EVT-IX.
038700     MOVE 1 TO I.
038800     PERFORM CHECK-ONE-EVENT-BY-ID
038900         UNTIL I > EVENT-COUNT.
039000*
039100 CHECK-ONE-EVENT-BY-ID.
039200     IF ET-EVENT-ID (I) = SEARCH-EVENT-ID
039300         MOVE I TO FOUND-EVT-IX.
039400     ADD 1 TO I.
039500*
039600 PLACE-NEXT-VOTE-SORTED-EVENT.
039700     PERFORM ADVANCE-CURSOR-PAST-PLACED.
039800     IF CURSOR NOT > EVENT-COUNT
039900         MOVE SO-ORIG-INDEX (CURSOR) TO I
040000         MOVE ET-EVENT-ID (I) TO OUT-EVENT-ID (P)
040100         MOVE ET-EVENT-NAME (I) TO OUT-EVENT-NAME (P)
040200         MOVE ET-EVENT-VOTE-NUM (I)
040300             TO OUT-EVENT-VOTE-NUM (P)
040400         MOVE "Y" TO OUT-FILLED-SW (P)
040500         MOVE "Y" TO ET-PLACED-SW (I)
040600         ADD 1 TO CURSOR.
040700*
040800 ADVANCE-CURSOR-PAST-PLACED.
040900     PERFORM INCREMENT-CURSOR
041000         UNTIL CURSOR > EVENT-COUNT
041100             OR ET-PLACED-SW (SO-ORIG-INDEX (CURSOR)) = "N".
041200*
041300 INCREMENT-CURSOR.
041400     ADD 1 TO CURSOR.
041500******************************************************************
041600* APPEND-LEFTOVER-EVENTS  -  ANY EVENT NEVER PLACED BY THE MAIN
041700* PASS (AN OVERRIDE CONSUMED ITS VOTE-ORDER SLOT, OR THE CURSOR
041800* ADVANCED PAST IT) BACKFILLS THE FIRST STILL-EMPTY POSITION, IN
041900* REMAINING VOTE-SORTED ORDER.
042000******************************************************************
042100 APPEND-LEFTOVER-EVENTS.                                          CR990203
042200     MOVE 1 TO LEFTOVER-IX.
042300     MOVE 1 TO P.
042400     PERFORM APPEND-ONE-LEFTOVER-POSITION
042500         UNTIL P > EVENT-COUNT.
042600*
042700 APPEND-ONE-LEFTOVER-POSITION.
042800     IF NOT OUT-FILLED (P)
042900         PERFORM FIND-NEXT-LEFTOVER-EVENT
043000         IF I NOT = ZERO
043100             MOVE ET-EVENT-ID (I) TO OUT-EVENT-ID (P)
043200             MOVE ET-EVENT-NAME (I) TO OUT-EVENT-NAME (P)
043300             MOVE ET-EVENT-VOTE-NUM (I)
043400                 TO OUT-EVENT-VOTE-NUM (P)
043500             MOVE "Y" TO OUT-FILLED-SW (P)
043600             MOVE "Y" TO ET-PLACED-SW (I).
043700     ADD 1 TO P.
043800*
043900 FIND-NEXT-LEFTOVER-EVENT.
044000     MOVE ZERO TO I.
044100     PERFORM CHECK-ONE-LEFTOVER-CANDIDATE
044200         UNTIL LEFTOVER-IX > EVENT-COUNT
044300             OR I NOT = ZERO.
044400*
044500 CHECK-ONE-LEFTOVER-CANDIDATE.
044600     IF ET-PLACED-SW (SO-ORIG-INDEX (LEFTOVER-IX)) = "N"
044700         MOVE SO-ORIG-INDEX (LEFTOVER-IX) TO I.
044800     ADD 1 TO LEFTOVER-IX.
044900******************************************************************
045000* WRITE-RANK-REPORT  -  FLAT RANKED DUMP, NO CONTROL BREAKS.
045100******************************************************************
045200 WRITE-RANK-REPORT.                                               CR020511
045300     OPEN OUTPUT RANK-REPORT-FILE.
045400     MOVE 1 TO P.
045500     PERFORM WRITE-ONE-REPORT-LINE
045600         UNTIL P > EVENT-COUNT.
045700     MOVE SPACES TO RANK-REPORT-LINE.
045800     MOVE EVENT-COUNT TO RRT-COUNT.
045900     WRITE RANK-REPORT-LINE.
046000     IF STATUS-1-RPT NOT = "0"
046100         MOVE "WRITE-TRLR" TO LOG-ERR-ROUTINE
046200         MOVE STATUS-1-RPT TO LOG-ERR-STATUS
046300         DISPLAY LOGMSG-ERR
046400         STOP RUN "RSLIST - RANK REPORT WRITE FAILED".
046500     CLOSE RANK-REPORT-FILE.
046600*
046700 WRITE-ONE-REPORT-LINE.
046800     MOVE SPACES TO RANK-REPORT-LINE.
046900     MOVE P TO RRL-RANK.
047000     MOVE OUT-EVENT-ID (P) TO RRL-EVENT-ID.
047100     MOVE OUT-EVENT-NAME (P) TO RRL-EVENT-NAME.
047200     MOVE OUT-EVENT-VOTE-NUM (P) TO RRL-EVENT-VOTE-NUM.
047300     WRITE RANK-REPORT-LINE.
047400     IF STATUS-1-RPT NOT = "0"
047500         MOVE "WRITE-RPT " TO LOG-ERR-ROUTINE
047600         MOVE STATUS-1-RPT TO LOG-ERR-STATUS
047700         DISPLAY LOGMSG-ERR
047800         STOP RUN "RSLIST - RANK REPORT WRITE FAILED".
047900     ADD 1 TO P.
