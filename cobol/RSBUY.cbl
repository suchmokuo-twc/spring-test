000100******************************************************************
000200*    MIDLAND EXPOSITION DATA CENTER
000300*    COPYRIGHT (C) 1996 MIDLAND EXPOSITION DATA CENTER
000400*    ALL RIGHTS RESERVED - UNPUBLISHED WORK
000500*
000600* #ident "@(#) rsbbat/RSBUY.cbl  $Revision: 1.5 $"
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.  RSBUY.
001000 AUTHOR.  D M HASKELL.
001100 INSTALLATION.  MIDLAND EXPOSITION DATA CENTER.
001200 DATE-WRITTEN.  08/27/96.
001300 DATE-COMPILED.
001400 SECURITY.  UNPUBLISHED WORK - INTERNAL USE ONLY.
001500******************************************************************
001600*    RSBUY  -  RS-LIST RANK-PURCHASE (SPONSOR RANK-BUY) POSTING
001700*
001800*    READS ONE RANK-PURCHASE BID PER RSBUY-TRANS-FILE RECORD.
001900*    A BID SUCCEEDS ONLY IF IT STRICTLY OUTBIDS THE CURRENT HIGH
002000*    BID RECORDED FOR THAT RANK SLOT (EQUAL AMOUNT IS NOT GOOD
002100*    ENOUGH).  THE CURRENT HIGH BID IS NEVER CARRIED AS A RUNNING
002200*    MAXIMUM - IT IS RE-DERIVED BY A FULL PASS OF THE TRADE
002300*    LEDGER EVERY TIME, SINCE TRADE RECORDS ARE NEVER REWRITTEN
002400*    OR DELETED.  RUN AHEAD OF RSLIST IN THE NIGHTLY CYCLE.
002500*
002600*    CHANGE LOG
002700*    96/08/27 DMH  000000  INITIAL WRITE - RANK-BUY PROJECT
002800*    96/09/30 DMH  000000  CHANGED TIE RULE TO REJECT EQUAL BIDS
002900*                          PER SPONSORSHIP COMMITTEE RULING
003000*    97/05/03 DMH  970188  ADDED RST-SPONSOR-REF STAMP AND THE
003100*                          RSCTL TRADE-ID SEQUENCE FILE
003200*    98/09/21 KTW  980310  Y2K - RST-TRADE-DATE AND RSC-LAST-
003300*                          UPDATE-DATE WIDENED TO CCYY
003400*    00/02/14 KTW  000042  ADDED DOMAIN EDITS FOR RANK AND
003500*                          AMOUNT AHEAD OF THE OUTBID CHECK -
003600*                          BAD FEED DATA WAS REACHING THE LEDGER
003700*    02/10/02 DMH  020511  ADDED RUN-ID STAMP TO LEDGER RECS
003800*    03/06/17 TRW  030512  FIXED FIND-HIGH-BID-FOR-RANK - A ZERO-
003900*                          AMOUNT TRADE FOR A RANK WAS NOT BEING
004000*                          RECOGNIZED AS AN EXISTING BID, SO A
004100*                          LATER ZERO-AMOUNT BID FOR THE SAME
004200*                          RANK WAS WRONGLY ACCEPTED INSTEAD OF
004300*                          REJECTED AS NOT ENOUGH (REQ 03-0512)
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  NCR-V8650.
004800 OBJECT-COMPUTER.  NCR-V8650.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT RSBUY-TRANS-FILE ASSIGN TO BUYTRAN
005500         ORGANIZATION IS SEQUENTIAL.
005600*
005700     SELECT TRADE-FILE ASSIGN TO TRADELDG
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS FILE-STATUS-TRADE.
006000*
006100     SELECT RSCTL-FILE ASSIGN TO RSCTL
006200         ORGANIZATION IS INDEXED
006300         ACCESS MODE IS DYNAMIC
006400         RECORD KEY IS RSC-CTL-KEY
006500         FILE STATUS IS FILE-STATUS-CTL.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  RSBUY-TRANS-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 30 CHARACTERS.
007300 01  BUY-TRAN-RECORD.
007400     05  BTR-TRADE-AMOUNT            PIC 9(09).
007500     05  BTR-TRADE-AMOUNT-R REDEFINES BTR-TRADE-AMOUNT.
007600         10  BTR-AMOUNT-THOUSANDS    PIC 9(06).
007700         10  BTR-AMOUNT-UNITS        PIC 9(03).
007800     05  BTR-TRADE-RANK              PIC 9(04).
007900     05  BTR-TRADE-EVENT-ID          PIC 9(09).
008000     05  FILLER                      PIC X(08).
008100*
008200*    TRADE-FILE - RANK-PURCHASE TRADE LEDGER, SEE RSTRADL.CBL
008300*    READ IN FULL FOR THE OUTBID CHECK, THEN RE-OPENED EXTEND
008400*    TO APPEND THE NEW TRADE WHEN THE BID SUCCEEDS.
008500 FD  TRADE-FILE
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 77 CHARACTERS.
008800     COPY RSTRADL.
008900*
009000*    RSCTL-FILE - TRADE-ID SEQUENCE CONTROL RECORD, SEE RSCTL.CBL
009100 FD  RSCTL-FILE
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 55 CHARACTERS.
009400     COPY RSCTL.
009500*
009600 WORKING-STORAGE SECTION.
009700******************************************************************
009800* FILE STATUS GROUPS
009900******************************************************************
010000 01  FILE-STATUS-TRADE.
010100     05  STATUS-1-TRADE              PIC X.
010200     05  STATUS-2-TRADE               PIC X.
010300     05  FILLER                       PIC X(02).
010400 01  FILE-STATUS-CTL.
010500     05  STATUS-1-CTL                PIC X.
010600     05  STATUS-2-CTL                 PIC X.
010700     05  FILLER                       PIC X(02).
010800******************************************************************
010900* SWITCHES
011000******************************************************************
011100 77  EOF-SW                       PIC X VALUE "N".
011200     88  END-OF-TRANS                 VALUE "Y".
011300 77  TRADE-EOF-SW                 PIC X.
011400     88  TRADE-EOF                    VALUE "Y".
011500 77  CTL-FOUND-SW                 PIC X.
011600     88  CTL-FOUND                    VALUE "Y".
011700 77  BID-REJECTED-SW              PIC X.
011800     88  BID-REJECTED                 VALUE "Y".
011900******************************************************************
012000* RANK-SCAN WORKING FIELDS
012100******************************************************************
012200 77  HIGH-AMOUNT-FOR-RANK         PIC 9(09) COMP-5 VALUE ZERO.
012300 77  HIGH-BID-FOUND-SW            PIC X.
012400     88  HIGH-BID-FOUND               VALUE "Y".
012500******************************************************************
012600* RUN COUNTERS AND STAMPS
012700******************************************************************
012800 77  TRANS-READ-CT                PIC S9(9) COMP-5 VALUE ZERO.
012900 77  TRADES-POSTED-CT             PIC S9(9) COMP-5 VALUE ZERO.
013000 77  TRADES-REJECTED-CT           PIC S9(9) COMP-5 VALUE ZERO.
013100 77  RUN-DATE-8                   PIC 9(08).
013200 77  RUN-ID                       PIC X(08) VALUE "NIGHTLY ".
013300******************************************************************
013400* RUN-NARRATIVE MESSAGE AREAS (HOUSE LOGMSG/LOGMSG-ERR STYLE)
013500******************************************************************
013600 01  LOGMSG.
013700     05  FILLER                      PIC X(10) VALUE "RSBUY   =>".
013800     05  LOGMSG-TEXT                 PIC X(50).
013900 01  LOGMSG-ERR.
014000     05  FILLER                      PIC X(12)
014100                                   VALUE "RSBUY ERR =>".
014200     05  LOG-ERR-ROUTINE             PIC X(10).
014300     05  FILLER                      PIC X(21)
014400                                   VALUE " FAILED: STATUS    = ".
014500     05  LOG-ERR-STATUS              PIC X(02).
014600*
014700 PROCEDURE DIVISION.
014800*
014900 START-RSBUY.
015000     PERFORM OPEN-THE-FILES.
015100     PERFORM INITIALIZE-COUNTERS.
015200     PERFORM READ-NEXT-TRANSACTION.
015300     PERFORM PROCESS-ALL-TRANSACTIONS
015400         UNTIL END-OF-TRANS.
015500     PERFORM CLOSE-THE-FILES.
015600     PERFORM DISPLAY-RUN-TOTALS.
015700     STOP RUN.
015800******************************************************************
015900* HOUSEKEEPING
016000******************************************************************
016100 OPEN-THE-FILES.
016200     OPEN INPUT RSBUY-TRANS-FILE.
016300     OPEN I-O RSCTL-FILE.
016400     MOVE "Started" TO LOGMSG-TEXT.
016500     DISPLAY LOGMSG.
016600*
016700 CLOSE-THE-FILES.
016800     CLOSE RSBUY-TRANS-FILE.
016900     CLOSE RSCTL-FILE.
017000     MOVE "Ended" TO LOGMSG-TEXT.
017100     DISPLAY LOGMSG.
017200*
017300 INITIALIZE-COUNTERS.
017400     MOVE ZERO TO TRANS-READ-CT.
017500     MOVE ZERO TO TRADES-POSTED-CT.
017600     MOVE ZERO TO TRADES-REJECTED-CT.
017700     ACCEPT RUN-DATE-8 FROM DATE YYYYMMDD.
017800*
017900 READ-NEXT-TRANSACTION.
018000     READ RSBUY-TRANS-FILE
018100         AT END MOVE "Y" TO EOF-SW.
018200*
018300 PROCESS-ALL-TRANSACTIONS.
018400     ADD 1 TO TRANS-READ-CT.
018500     PERFORM POST-ONE-TRADE THRU POST-ONE-TRADE-EXIT.
018600     PERFORM READ-NEXT-TRANSACTION.
018700******************************************************************
018800* POST-ONE-TRADE  -  EDITS AND POSTS ONE RANK-PURCHASE BID
018900******************************************************************
019000 POST-ONE-TRADE.
019100     PERFORM EDIT-NEW-BID-FIELDS.
019200     IF BID-REJECTED
019300         GO TO POST-ONE-TRADE-EXIT.
019400*
019500     PERFORM FIND-HIGH-BID-FOR-RANK.
019600     PERFORM EDIT-NEW-BID.
019700     IF BID-REJECTED
019800         GO TO POST-ONE-TRADE-EXIT.
019900*
020000     PERFORM ASSIGN-NEXT-TRADE-ID.
020100     PERFORM WRITE-TRADE-LEDGER.
020200     ADD 1 TO TRADES-POSTED-CT.
020300*
020400 POST-ONE-TRADE-EXIT.
020500     EXIT.
020600******************************************************************
020700* EDIT-NEW-BID-FIELDS  -  Trade DOMAIN CONSTRAINTS: AMOUNT >= 0
020800* AND RANK >= 1.  BTR-TRADE-AMOUNT AND BTR-TRADE-RANK ARE
020900* UNSIGNED PIC 9 FIELDS SO THE AMOUNT >= 0 TEST CAN NEVER FAIL
021000* ON A PROPERLY FORMED RECORD; THE TEST IS KEPT HERE AS A
021100* DELIBERATE FEED-QUALITY EDIT AGAINST A MIS-PUNCHED OR
021200* NEGATIVELY-OVERPUNCHED TRANSACTION (SEE 00/02/14 CHANGE LOG).
021300******************************************************************
021400 EDIT-NEW-BID-FIELDS.                                             CR000042
021500     MOVE "N" TO BID-REJECTED-SW.
021600     IF BTR-TRADE-RANK < 1
021700         MOVE "Y" TO BID-REJECTED-SW
021800         MOVE "Rank below 1 - bid rejected" TO LOGMSG-TEXT
021900         DISPLAY LOGMSG
022000         ADD 1 TO TRADES-REJECTED-CT
022100     ELSE
022200     IF BTR-TRADE-AMOUNT < 0
022300         MOVE "Y" TO BID-REJECTED-SW
022400         MOVE "Amount below zero - bid rejected" TO LOGMSG-TEXT
022500         DISPLAY LOGMSG
022600         ADD 1 TO TRADES-REJECTED-CT.
022700******************************************************************
022800* FIND-HIGH-BID-FOR-RANK  -  FULL SCAN OF THE TRADE LEDGER.
022900* THE LEDGER IS CLOSED AND RE-OPENED INPUT HERE SO THE SCAN
023000* ALWAYS STARTS FROM THE FIRST RECORD, SINCE COBOL SEQUENTIAL
023100* FILES HAVE NO REWIND VERB.
023200******************************************************************
023300 FIND-HIGH-BID-FOR-RANK.
023400     MOVE ZERO TO HIGH-AMOUNT-FOR-RANK.
023500     MOVE "N" TO HIGH-BID-FOUND-SW.
023600     OPEN INPUT TRADE-FILE.
023700     PERFORM READ-NEXT-TRADE-RECORD.
023800     PERFORM SCAN-ONE-TRADE-RECORD
023900         UNTIL TRADE-EOF.
024000     CLOSE TRADE-FILE.
024100*
024200 READ-NEXT-TRADE-RECORD.
024300     READ TRADE-FILE
024400         AT END MOVE "Y" TO TRADE-EOF-SW.
024500*
024600 SCAN-ONE-TRADE-RECORD.
024700     IF RST-TRADE-RANK = BTR-TRADE-RANK
024800         MOVE "Y" TO HIGH-BID-FOUND-SW
024900         IF RST-TRADE-AMOUNT > HIGH-AMOUNT-FOR-RANK
025000             MOVE RST-TRADE-AMOUNT TO HIGH-AMOUNT-FOR-RANK.
025100     PERFORM READ-NEXT-TRADE-RECORD.
025200******************************************************************
025300* EDIT-NEW-BID  -  CURRENT HIGH BID MUST BE STRICTLY LESS THAN
025400* THE NEW BID.  AN EQUAL CURRENT HIGH BID IS NOT ENOUGH.
025500******************************************************************
025600 EDIT-NEW-BID.                                                    RANKBUY2
025700     MOVE "N" TO BID-REJECTED-SW.
025800     IF HIGH-BID-FOUND
025900         IF HIGH-AMOUNT-FOR-RANK >= BTR-TRADE-AMOUNT
026000             MOVE "Y" TO BID-REJECTED-SW
026100             MOVE "Amount not enough - bid rejected"
026200                 TO LOGMSG-TEXT
026300             DISPLAY LOGMSG
026400             ADD 1 TO TRADES-REJECTED-CT.
026500******************************************************************
026600* ASSIGN-NEXT-TRADE-ID  -  SEQUENCE ASSIGNMENT VIA THE RSCTL
026700* CONTROL RECORD.  READ, INCREMENT, REWRITE - ONE CONTROL
026800* RECORD SERVICES THE WHOLE TRADE LEDGER.
026900******************************************************************
027000 ASSIGN-NEXT-TRADE-ID.                                            CR970188
027100     MOVE "TRADECTL" TO RSC-CTL-KEY.
027200     MOVE "N" TO CTL-FOUND-SW.
027300     READ RSCTL-FILE.
027400     IF STATUS-1-CTL = "0"
027500         MOVE "Y" TO CTL-FOUND-SW
027600     ELSE IF STATUS-1-CTL = "2"
027700         MOVE "N" TO CTL-FOUND-SW
027800         MOVE ZERO TO RSC-LAST-TRADE-ID
027900     ELSE
028000         MOVE "READ-CTL  " TO LOG-ERR-ROUTINE
028100         MOVE STATUS-1-CTL TO LOG-ERR-STATUS
028200         DISPLAY LOGMSG-ERR
028300         STOP RUN "RSBUY - CONTROL RECORD READ FAILED".
028400*
028500     ADD 1 TO RSC-LAST-TRADE-ID.
028600     MOVE RUN-DATE-8 TO RSC-LAST-UPDATE-DATE.
028700     IF CTL-FOUND
028800         REWRITE RSCTL-RECORD
028900     ELSE
029000         WRITE RSCTL-RECORD.
029100*
029200 WRITE-TRADE-LEDGER.                                              CR020511
029300     OPEN EXTEND TRADE-FILE.
029400     MOVE RSC-LAST-TRADE-ID TO RST-TRADE-ID.
029500     MOVE BTR-TRADE-AMOUNT TO RST-TRADE-AMOUNT.
029600     MOVE BTR-TRADE-RANK TO RST-TRADE-RANK.
029700     MOVE BTR-TRADE-EVENT-ID TO RST-TRADE-EVENT-ID.
029800     MOVE RUN-DATE-8 TO RST-TRADE-DATE.
029900     MOVE SPACES TO RST-SPONSOR-REF.
030000     MOVE RUN-ID TO RST-POSTING-RUN-ID.
030100     WRITE RSTRADL-RECORD.
030200     IF STATUS-1-TRADE NOT = "0"
030300         MOVE "WRITE-TRAD" TO LOG-ERR-ROUTINE
030400         MOVE STATUS-1-TRADE TO LOG-ERR-STATUS
030500         DISPLAY LOGMSG-ERR
030600         STOP RUN "RSBUY - TRADE LEDGER WRITE FAILED".
030700     CLOSE TRADE-FILE.
030800*
030900 DISPLAY-RUN-TOTALS.
031000     DISPLAY "RSBUY RUN TOTALS - " RUN-DATE-8.
031100     DISPLAY "  TRANSACTIONS READ ....... " TRANS-READ-CT.
031200     DISPLAY "  TRADES POSTED ........... " TRADES-POSTED-CT.
031300     DISPLAY "  TRADES REJECTED ......... " TRADES-REJECTED-CT.
