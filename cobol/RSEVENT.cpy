000100******************************************************************
000200*    MIDLAND EXPOSITION DATA CENTER
000300*    COPYRIGHT (C) 1987 MIDLAND EXPOSITION DATA CENTER
000400*    ALL RIGHTS RESERVED - UNPUBLISHED WORK
000500*
000600* #ident "@(#) rsblib/RSEVENT.cbl  $Revision: 1.6 $"
000700*
000800*    RECORD LAYOUT  -  RS-LIST EVENT LEDGER MASTER (RSEVENT-FILE)
000900*
001000*    ONE RECORD PER RANKED EVENT (EXHIBIT/ACT ENTERED IN THE
001100*    BALLOT).  KEYED ON RSE-EVENT-ID.  RSE-EVENT-VOTE-NUM IS
001200*    THE RUNNING VOTE TOTAL MAINTAINED BY RSVOTE; RSLIST READS
001300*    THIS FILE IN FULL TO BUILD THE NIGHTLY RANKED REPORT.
001400*
001500*    MAINTENANCE HISTORY
001600*    87/04/02 RJL  INITIAL LAYOUT FOR FAIR POPULARITY BALLOT
001700*    90/06/19 RJL  WIDENED EVENT-NAME TO 128 FOR LONGER TITLES
001800*    93/03/11 KTW  ADDED RSE-EVENT-KEYWORD FOR CATEGORY SORTS
001900*    96/08/27 DMH  ADDED RSE-EVENT-SPONSOR-ID (RANK-BUY PROJECT)
002000*    98/09/21 KTW  Y2K - RSE-EVENT-OPENED-DATE WIDENED TO CCYY
002100******************************************************************
002200 01  RSEVENT-RECORD.
002300     05  RSE-EVENT-KEY.
002400         10  RSE-EVENT-ID            PIC 9(09).
002500     05  RSE-EVENT-STATUS            PIC X(01).
002600         88  RSE-EVENT-OPEN              VALUE "O".
002700         88  RSE-EVENT-CLOSED             VALUE "C".
002800         88  RSE-EVENT-WITHDRAWN          VALUE "W".
002900     05  RSE-EVENT-NAME              PIC X(128).
003000     05  RSE-EVENT-KEYWORD           PIC X(32).
003100     05  RSE-EVENT-VOTE-NUM          PIC 9(09).
003200     05  RSE-EVENT-VOTE-NUM-R REDEFINES RSE-EVENT-VOTE-NUM.
003300         10  RSE-EVENT-VOTE-MILLIONS PIC 9(03).
003400         10  RSE-EVENT-VOTE-REST     PIC 9(06).
003500     05  RSE-EVENT-OPENED-DATE       PIC 9(08).
003600     05  RSE-EVENT-SPONSOR-ID        PIC X(10).
003700     05  RSE-EVENT-ADDED-BY          PIC X(08).
003800     05  RSE-EVENT-LAST-CHG-BY       PIC X(08).
003900     05  FILLER                      PIC X(20).
