000100******************************************************************
000200*    MIDLAND EXPOSITION DATA CENTER
000300*    COPYRIGHT (C) 1987 MIDLAND EXPOSITION DATA CENTER
000400*    ALL RIGHTS RESERVED - UNPUBLISHED WORK
000500*
000600* #ident "@(#) rsblib/RSUSER.cbl  $Revision: 1.4 $"
000700*
000800*    RECORD LAYOUT  -  RS-LIST VOTER LEDGER MASTER (RSUSER-FILE)
000900*
001000*    ONE RECORD PER REGISTERED VOTER.  KEYED ON RSU-USER-ID.
001100*    RSU-USER-VOTE-NUM CARRIES THE VOTER'S REMAINING VOTE
001200*    BUDGET FOR THE CURRENT BALLOT PERIOD - DECREMENTED BY
001300*    RSVOTE EACH TIME A VOTE IS POSTED.
001400*
001500*    MAINTENANCE HISTORY
001600*    87/04/02 RJL  INITIAL LAYOUT FOR FAIR POPULARITY BALLOT
001700*    89/11/14 RJL  ADDED RSU-USER-REGION-CODE FOR REGIONAL TOTALS
001800*    94/02/08 KTW  ADDED RSU-USER-STATUS 88-LEVELS (REQ 94-0117)
001900*    98/09/21 KTW  Y2K - ENROLLED/LAST-VOTE DATES WIDENED TO CCYY
002000******************************************************************
002100 01  RSUSER-RECORD.
002200     05  RSU-USER-KEY.
002300         10  RSU-USER-ID             PIC 9(09).
002400     05  RSU-USER-STATUS             PIC X(01).
002500         88  RSU-USER-ACTIVE             VALUE "A".
002600         88  RSU-USER-SUSPENDED          VALUE "S".
002700         88  RSU-USER-CLOSED             VALUE "C".
002800     05  RSU-USER-VOTE-NUM           PIC 9(09).
002900     05  RSU-USER-VOTE-NUM-R REDEFINES RSU-USER-VOTE-NUM.
003000         10  RSU-USER-VOTE-HUNDREDS  PIC 9(06).
003100         10  RSU-USER-VOTE-UNITS     PIC 9(03).
003200     05  RSU-USER-ENROLLED-DATE      PIC 9(08).
003300     05  RSU-USER-ENROLLED-DATE-R
003400       REDEFINES RSU-USER-ENROLLED-DATE.
003500         10  RSU-USER-ENROLLED-CCYY  PIC 9(04).
003600         10  RSU-USER-ENROLLED-MM    PIC 9(02).
003700         10  RSU-USER-ENROLLED-DD    PIC 9(02).
003800     05  RSU-USER-LAST-VOTE-DATE     PIC 9(08).
003900     05  RSU-USER-LAST-ACTIVITY-TS   PIC 9(14).
004000     05  RSU-USER-REGION-CODE        PIC X(04).
004100     05  RSU-USER-ADDED-BY           PIC X(08).
004200     05  RSU-USER-LAST-CHG-BY        PIC X(08).
004300     05  FILLER                      PIC X(51).
