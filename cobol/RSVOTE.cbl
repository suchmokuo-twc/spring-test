000100******************************************************************
000200*    MIDLAND EXPOSITION DATA CENTER
000300*    COPYRIGHT (C) 1987 MIDLAND EXPOSITION DATA CENTER
000400*    ALL RIGHTS RESERVED - UNPUBLISHED WORK
000500*
000600* #ident "@(#) rsbbat/RSVOTE.cbl  $Revision: 1.9 $"
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.  RSVOTE.
001000 AUTHOR.  R J LARKSPUR.
001100 INSTALLATION.  MIDLAND EXPOSITION DATA CENTER.
001200 DATE-WRITTEN.  04/02/87.
001300 DATE-COMPILED.
001400 SECURITY.  UNPUBLISHED WORK - INTERNAL USE ONLY.
001500******************************************************************
001600*    RSVOTE  -  RS-LIST VOTE POSTING
001700*
001800*    READS ONE VOTE-CAST REQUEST PER RSVOTE-TRANS-FILE RECORD,
001900*    VALIDATES THE EVENT AND VOTER AGAINST THE MASTER FILES AND
002000*    THE VOTER'S REMAINING VOTE BUDGET, THEN POSTS AN ENTRY TO
002100*    THE VOTE LEDGER AND UPDATES BOTH MASTER RECORDS.  RUN AS
002200*    PART OF THE NIGHTLY BALLOT-POSTING CYCLE, AHEAD OF RSLIST.
002300*
002400*    CHANGE LOG
002500*    87/04/02 RJL  000000  INITIAL WRITE FOR FAIR POPULARITY
002600*                          BALLOT CONVERSION FROM MANUAL TALLY
002700*    87/04/09 RJL  000000  ADDED EVENT-NOT-FOUND REJECT PATH
002800*    88/01/11 RJL  000000  WRITE VOTE LEDGER ENTRY ON EVERY
002900*                          ACCEPTED VOTE (AUDIT REQUEST)
003000*    89/11/14 RJL  000118  MOVED BUDGET CHECK AHEAD OF LEDGER
003100*                          WRITE - REJECTED VOTES NO LONGER
003200*                          APPEAR ON THE LEDGER
003300*    91/07/30 BTC  000204  CORRECTED EXACT-BUDGET VOTE CASE -
003400*                          VOTING THE FULL REMAINING BALANCE
003500*                          WAS BEING REJECTED IN ERROR
003600*    94/02/08 KTW  940117  ADDED RUN TOTALS DISPLAY AT EOJ
003700*    96/03/15 KTW  960041  SWITCHED MASTER READS TO DIRECT
003800*                          FILE-STATUS CHECK, DROPPED INVALID
003900*                          KEY PHRASES TO MATCH STOCKAPP STYLE
004000*    98/09/21 KTW  980310  Y2K - RUN DATE/TIMESTAMP NOW CARRY
004100*                          FULL CENTURY DIGITS THROUGHOUT
004200*    99/01/06 KTW  980310  Y2K - VERIFIED RSV-TS-CCYY POPULATES
004300*                          CORRECTLY ACROSS CENTURY ROLLOVER
004400*    02/10/02 DMH  020511  ADDED RUN-ID STAMP TO LEDGER RECS
004500*                          FOR TIE-BACK TO THE JCL RUN NUMBER
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  NCR-V8650.
005000 OBJECT-COMPUTER.  NCR-V8650.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT RSVOTE-TRANS-FILE ASSIGN TO VOTETRAN
005700         ORGANIZATION IS SEQUENTIAL.
005800*
005900     SELECT RSUSER-FILE ASSIGN TO RSUSER
006000         ORGANIZATION IS INDEXED
006100         ACCESS MODE IS DYNAMIC
006200         RECORD KEY IS RSU-USER-ID
006300         FILE STATUS IS FILE-STATUS-USER.
006400*
006500     SELECT RSEVENT-FILE ASSIGN TO RSEVENT
006600         ORGANIZATION IS INDEXED
006700         ACCESS MODE IS DYNAMIC
006800         RECORD KEY IS RSE-EVENT-ID
006900         FILE STATUS IS FILE-STATUS-EVENT.
007000*
007100     SELECT VOTE-FILE ASSIGN TO VOTELDGR
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS FILE-STATUS-VOTE.
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800 FD  RSVOTE-TRANS-FILE
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 30 CHARACTERS.
008100 01  VOTE-TRAN-RECORD.
008200     05  VTR-USER-ID                 PIC 9(09).
008300     05  VTR-EVENT-ID                PIC 9(09).
008400     05  VTR-VOTE-NUM                PIC 9(09).
008500     05  FILLER                      PIC X(03).
008600*
008700*    RSUSER-FILE - VOTER LEDGER MASTER, SEE RSUSER.CBL
008800 FD  RSUSER-FILE
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 120 CHARACTERS.
009100     COPY RSUSER.
009200*
009300*    RSEVENT-FILE - EVENT LEDGER MASTER, SEE RSEVENT.CBL
009400 FD  RSEVENT-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 233 CHARACTERS.
009700     COPY RSEVENT.
009800*
009900*    VOTE-FILE - VOTE TRANSACTION LEDGER, SEE RSVOTEL.CBL
010000 FD  VOTE-FILE
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 73 CHARACTERS.
010300     COPY RSVOTEL.
010400*
010500 WORKING-STORAGE SECTION.
010600******************************************************************
010700* FILE STATUS GROUPS - CHECKED DIRECTLY AFTER EVERY READ/WRITE,
010800* NOT VIA INVALID KEY PHRASES (HOUSE STANDARD SINCE 96/03/15)
010900******************************************************************
011000 01  FILE-STATUS-USER.
011100     05  STATUS-1-USER               PIC X.
011200     05  STATUS-2-USER                PIC X.
011300     05  FILLER                       PIC X(02).
011400 01  FILE-STATUS-EVENT.
011500     05  STATUS-1-EVENT              PIC X.
011600     05  STATUS-2-EVENT               PIC X.
011700     05  FILLER                       PIC X(02).
011800 01  FILE-STATUS-VOTE.
011900     05  STATUS-1-VOTE               PIC X.
012000     05  STATUS-2-VOTE                PIC X.
012100     05  FILLER                       PIC X(02).
012200******************************************************************
012300* SWITCHES
012400******************************************************************
012500 77  EOF-SW                       PIC X VALUE "N".
012600     88  END-OF-TRANS                 VALUE "Y".
012700 77  USER-FOUND-SW                PIC X.
012800     88  USER-FOUND                   VALUE "Y".
012900 77  EVENT-FOUND-SW               PIC X.
013000     88  EVENT-FOUND                  VALUE "Y".
013100 77  VOTE-REJECTED-SW             PIC X.
013200     88  VOTE-REJECTED                VALUE "Y".
013300******************************************************************
013400* RUN COUNTERS AND STAMPS
013500******************************************************************
013600 77  TRANS-READ-CT                PIC S9(9) COMP-5 VALUE ZERO.
013700 77  VOTES-POSTED-CT              PIC S9(9) COMP-5 VALUE ZERO.
013800 77  VOTES-REJECTED-CT            PIC S9(9) COMP-5 VALUE ZERO.
013900 77  RUN-DATE-8                   PIC 9(08).
014000 77  RUN-TIME-8                   PIC 9(08).
014100 77  RUN-ID                       PIC X(08) VALUE "NIGHTLY ".
014200******************************************************************
014300* RUN-NARRATIVE MESSAGE AREAS (HOUSE LOGMSG/LOGMSG-ERR STYLE)
014400******************************************************************
014500 01  LOGMSG.
014600     05  FILLER                      PIC X(10) VALUE "RSVOTE  =>".
014700     05  LOGMSG-TEXT                 PIC X(50).
014800 01  LOGMSG-ERR.
014900     05  FILLER                      PIC X(13)
015000                                   VALUE "RSVOTE ERR =>".
015100     05  LOG-ERR-ROUTINE             PIC X(10).
015200     05  FILLER                      PIC X(21)
015300                                   VALUE " FAILED: STATUS    = ".
015400     05  LOG-ERR-STATUS              PIC X(02).
015500*
015600 PROCEDURE DIVISION.
015700*
015800 START-RSVOTE.
015900     PERFORM OPEN-THE-FILES.
016000     PERFORM INITIALIZE-COUNTERS.
016100     PERFORM READ-NEXT-TRANSACTION.
016200     PERFORM PROCESS-ALL-TRANSACTIONS
016300         UNTIL END-OF-TRANS.
016400     PERFORM CLOSE-THE-FILES.
016500     PERFORM DISPLAY-RUN-TOTALS.
016600     STOP RUN.
016700******************************************************************
016800* HOUSEKEEPING
016900******************************************************************
017000 OPEN-THE-FILES.
017100     OPEN INPUT RSVOTE-TRANS-FILE.
017200     OPEN I-O RSUSER-FILE.
017300     OPEN I-O RSEVENT-FILE.
017400     OPEN EXTEND VOTE-FILE.
017500     MOVE "Started" TO LOGMSG-TEXT.
017600     DISPLAY LOGMSG.
017700*
017800 CLOSE-THE-FILES.
017900     CLOSE RSVOTE-TRANS-FILE.
018000     CLOSE RSUSER-FILE.
018100     CLOSE RSEVENT-FILE.
018200     CLOSE VOTE-FILE.
018300     MOVE "Ended" TO LOGMSG-TEXT.
018400     DISPLAY LOGMSG.
018500*
018600 INITIALIZE-COUNTERS.
018700     MOVE ZERO TO TRANS-READ-CT.
018800     MOVE ZERO TO VOTES-POSTED-CT.
018900     MOVE ZERO TO VOTES-REJECTED-CT.
019000     ACCEPT RUN-DATE-8 FROM DATE YYYYMMDD.
019100     ACCEPT RUN-TIME-8 FROM TIME.
019200*
019300 READ-NEXT-TRANSACTION.
019400     READ RSVOTE-TRANS-FILE
019500         AT END MOVE "Y" TO EOF-SW.
019600*
019700 PROCESS-ALL-TRANSACTIONS.
019800     ADD 1 TO TRANS-READ-CT.
019900     PERFORM POST-ONE-VOTE THRU POST-ONE-VOTE-EXIT.
020000     PERFORM READ-NEXT-TRANSACTION.
020100******************************************************************
020200* POST-ONE-VOTE  -  EDITS AND POSTS ONE VOTER BALLOT TRANSACTION
020300******************************************************************
020400 POST-ONE-VOTE.
020500     MOVE VTR-EVENT-ID TO RSE-EVENT-ID.
020600     PERFORM READ-EVENT-MASTER.
020700     IF NOT EVENT-FOUND
020800         MOVE "Event not on file - vote rejected" TO LOGMSG-TEXT
020900         DISPLAY LOGMSG
021000         ADD 1 TO VOTES-REJECTED-CT
021100         GO TO POST-ONE-VOTE-EXIT.
021200*
021300     MOVE VTR-USER-ID TO RSU-USER-ID.
021400     PERFORM READ-USER-MASTER.
021500     IF NOT USER-FOUND
021600         MOVE "Voter not on file - vote rejected" TO LOGMSG-TEXT
021700         DISPLAY LOGMSG
021800         ADD 1 TO VOTES-REJECTED-CT
021900         GO TO POST-ONE-VOTE-EXIT.
022000*
022100     PERFORM EDIT-VOTE-BUDGET.
022200     IF VOTE-REJECTED
022300         GO TO POST-ONE-VOTE-EXIT.
022400*
022500     PERFORM WRITE-VOTE-LEDGER.
022600     PERFORM REWRITE-USER-MASTER.
022700     PERFORM REWRITE-EVENT-MASTER.
022800     ADD 1 TO VOTES-POSTED-CT.
022900*
023000 POST-ONE-VOTE-EXIT.
023100     EXIT.
023200******************************************************************
023300* EDIT-VOTE-BUDGET  -  VOTE COUNT MUST NOT EXCEED REMAINING
023400* BUDGET.  VOTING THE EXACT REMAINING BALANCE IS ALLOWED
023500* (FIXED PER 91/07/30 CHANGE LOG ENTRY - STRICT > ONLY).
023600******************************************************************
023700 EDIT-VOTE-BUDGET.                                                CR000204
023800     MOVE "N" TO VOTE-REJECTED-SW.
023900     IF VTR-VOTE-NUM > RSU-USER-VOTE-NUM
024000         MOVE "Y" TO VOTE-REJECTED-SW
024100         MOVE "Vote exceeds remaining budget - rejected"
024200             TO LOGMSG-TEXT
024300         DISPLAY LOGMSG
024400         ADD 1 TO VOTES-REJECTED-CT.
024500*
024600 WRITE-VOTE-LEDGER.                                               CR020511
024700     MOVE VTR-USER-ID  TO RSV-USER-ID.
024800     MOVE VTR-EVENT-ID TO RSV-EVENT-ID.
024900     MOVE VTR-VOTE-NUM TO RSV-VOTE-NUM.
025000     MOVE RUN-DATE-8 TO RSV-TS-DATE-PART.
025100     MOVE RUN-TIME-8(1:6) TO RSV-TS-TIME-PART.
025200     MOVE "VOTE" TO RSV-SOURCE-CHANNEL.
025300     MOVE RUN-ID TO RSV-POSTING-RUN-ID.
025400     WRITE RSVOTEL-RECORD.
025500     IF STATUS-1-VOTE NOT = "0"
025600         MOVE "WRITE-VOTE" TO LOG-ERR-ROUTINE
025700         MOVE STATUS-1-VOTE TO LOG-ERR-STATUS
025800         DISPLAY LOGMSG-ERR
025900         STOP RUN "RSVOTE - VOTE LEDGER WRITE FAILED".
026000*
026100 REWRITE-USER-MASTER.
026200     SUBTRACT VTR-VOTE-NUM FROM RSU-USER-VOTE-NUM.
026300     MOVE RUN-DATE-8 TO RSU-USER-LAST-VOTE-DATE.
026400     MOVE RUN-ID TO RSU-USER-LAST-CHG-BY.
026500     REWRITE RSUSER-RECORD.
026600     IF STATUS-1-USER NOT = "0"
026700         MOVE "REWRT-USER" TO LOG-ERR-ROUTINE
026800         MOVE STATUS-1-USER TO LOG-ERR-STATUS
026900         DISPLAY LOGMSG-ERR
027000         STOP RUN "RSVOTE - VOTER MASTER REWRITE FAILED".
027100*
027200 REWRITE-EVENT-MASTER.
027300     ADD VTR-VOTE-NUM TO RSE-EVENT-VOTE-NUM.
027400     MOVE RUN-ID TO RSE-EVENT-LAST-CHG-BY.
027500     REWRITE RSEVENT-RECORD.
027600     IF STATUS-1-EVENT NOT = "0"
027700         MOVE "REWRT-EVNT" TO LOG-ERR-ROUTINE
027800         MOVE STATUS-1-EVENT TO LOG-ERR-STATUS
027900         DISPLAY LOGMSG-ERR
028000         STOP RUN "RSVOTE - EVENT MASTER REWRITE FAILED".
028100******************************************************************
028200* MASTER FILE READS - DIRECT FILE-STATUS CHECK, NO INVALID KEY
028300******************************************************************
028400 READ-USER-MASTER.                                                CR960041
028500     MOVE "N" TO USER-FOUND-SW.
028600     READ RSUSER-FILE.
028700     IF STATUS-1-USER = "0"
028800         MOVE "Y" TO USER-FOUND-SW
028900     ELSE IF STATUS-1-USER = "2"
029000         MOVE "N" TO USER-FOUND-SW
029100     ELSE
029200         MOVE "READ-USER " TO LOG-ERR-ROUTINE
029300         MOVE STATUS-1-USER TO LOG-ERR-STATUS
029400         DISPLAY LOGMSG-ERR
029500         STOP RUN "RSVOTE - VOTER MASTER READ FAILED".
029600*
029700 READ-EVENT-MASTER.                                               CR960041
029800     MOVE "N" TO EVENT-FOUND-SW.
029900     READ RSEVENT-FILE.
030000     IF STATUS-1-EVENT = "0"
030100         MOVE "Y" TO EVENT-FOUND-SW
030200     ELSE IF STATUS-1-EVENT = "2"
030300         MOVE "N" TO EVENT-FOUND-SW
030400     ELSE
030500         MOVE "READ-EVNT " TO LOG-ERR-ROUTINE
030600         MOVE STATUS-1-EVENT TO LOG-ERR-STATUS
030700         DISPLAY LOGMSG-ERR
030800         STOP RUN "RSVOTE - EVENT MASTER READ FAILED".
030900*
031000 DISPLAY-RUN-TOTALS.                                              CR940117
031100     DISPLAY "RSVOTE RUN TOTALS - " RUN-DATE-8.
031200     DISPLAY "  TRANSACTIONS READ ....... " TRANS-READ-CT.
031300     DISPLAY "  VOTES POSTED ............ " VOTES-POSTED-CT.
031400     DISPLAY "  VOTES REJECTED .......... " VOTES-REJECTED-CT.
