000100******************************************************************
000200*    MIDLAND EXPOSITION DATA CENTER
000300*    COPYRIGHT (C) 1996 MIDLAND EXPOSITION DATA CENTER
000400*    ALL RIGHTS RESERVED - UNPUBLISHED WORK
000500*
000600* #ident "@(#) rsblib/RSTRADL.cbl  $Revision: 1.2 $"
000700*
000800*    RECORD LAYOUT  -  RS-LIST RANK-PURCHASE TRADE LEDGER
000900*                      (TRADE-FILE)
001000*
001100*    APPEND-ONLY AUDIT TRAIL.  ONE RECORD WRITTEN BY RSBUY FOR
001200*    EVERY RANK SLOT SUCCESSFULLY PURCHASED.  NO KEY - RSBUY AND
001300*    RSLIST BOTH READ THE FULL LEDGER SEQUENTIALLY EACH TIME THE
001400*    CURRENT HIGH BID FOR A RANK SLOT IS NEEDED.  EXISTING TRADE
001500*    RECORDS ARE NEVER REWRITTEN OR DELETED.
001600*
001700*    MAINTENANCE HISTORY
001800*    96/08/27 DMH  INITIAL LAYOUT (RANK-BUY PROJECT)
001900*    97/05/03 DMH  ADDED RST-SPONSOR-REF FOR BILLING TIE-BACK
002000*    98/09/21 KTW  Y2K - RST-TRADE-DATE WIDENED TO CCYY
002100******************************************************************
002200 01  RSTRADL-RECORD.
002300     05  RST-TRADE-ID                PIC 9(09).
002400     05  RST-TRADE-AMOUNT            PIC 9(09).
002500     05  RST-TRADE-AMOUNT-R REDEFINES RST-TRADE-AMOUNT.
002600         10  RST-AMOUNT-THOUSANDS    PIC 9(06).
002700         10  RST-AMOUNT-UNITS        PIC 9(03).
002800     05  RST-TRADE-RANK              PIC 9(04).
002900     05  RST-TRADE-EVENT-ID          PIC 9(09).
003000     05  RST-TRADE-DATE              PIC 9(08).
003100     05  RST-SPONSOR-REF             PIC X(10).
003200     05  RST-POSTING-RUN-ID          PIC X(08).
003300     05  FILLER                      PIC X(20).
