000100******************************************************************
000200*    MIDLAND EXPOSITION DATA CENTER
000300*    COPYRIGHT (C) 1988 MIDLAND EXPOSITION DATA CENTER
000400*    ALL RIGHTS RESERVED - UNPUBLISHED WORK
000500*
000600* #ident "@(#) rsblib/RSVOTEL.cbl  $Revision: 1.3 $"
000700*
000800*    RECORD LAYOUT  -  RS-LIST VOTE TRANSACTION LEDGER
000900*                      (VOTE-FILE)
001000*
001100*    APPEND-ONLY AUDIT TRAIL.  ONE RECORD WRITTEN BY RSVOTE FOR
001200*    EVERY VOTE SUCCESSFULLY POSTED.  NO KEY - READ SEQUENTIALLY
001300*    FOR AUDIT/RECONCILIATION ONLY; NOT CONSULTED BY RSLIST.
001400*
001500*    MAINTENANCE HISTORY
001600*    88/01/11 RJL  INITIAL LAYOUT
001700*    94/02/08 KTW  ADDED RSV-SOURCE-CHANNEL (REQ 94-0117)
001800*    98/09/21 KTW  Y2K - RSV-TIMESTAMP WIDENED TO 14 DIGITS
001900             (CCYYMMDDHHMMSS)
002000******************************************************************
002100 01  RSVOTEL-RECORD.
002200     05  RSV-USER-ID                 PIC 9(09).
002300     05  RSV-EVENT-ID                PIC 9(09).
002400     05  RSV-VOTE-NUM                PIC 9(09).
002500     05  RSV-TIMESTAMP               PIC 9(14).
002600     05  RSV-TIMESTAMP-R REDEFINES RSV-TIMESTAMP.
002700         10  RSV-TS-DATE-PART.
002800             15  RSV-TS-CCYY         PIC 9(04).
002900             15  RSV-TS-MM           PIC 9(02).
003000             15  RSV-TS-DD           PIC 9(02).
003100         10  RSV-TS-TIME-PART.
003200             15  RSV-TS-HH           PIC 9(02).
003300             15  RSV-TS-MN           PIC 9(02).
003400             15  RSV-TS-SS           PIC 9(02).
003500     05  RSV-SOURCE-CHANNEL          PIC X(04).
003600     05  RSV-POSTING-RUN-ID          PIC X(08).
003700     05  FILLER                      PIC X(20).
